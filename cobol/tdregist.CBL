000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tdregist.
000400 AUTHOR. PETER BOLLGREN.
000500 INSTALLATION. PBS INVOICE BUREAU - BATCH SYSTEMS.
000600 DATE-WRITTEN. 1991-03-06.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    1991-03-06  PBK  0001  INITIAL VERSION FOR TD REGISTRATION   CHG0001
001300*    1991-03-06  PBK  0001  FIELD EDITS FOR DEPOSIT APPLICATION   CHG0001
001400*    1991-03-11  PBK  0004  ACCOUNT-IDENTITY REJECTION ADDED      CHG0004
001500*    1991-03-14  BK   0009  DUPLICATE-DEPOSIT SCAN ADDED          CHG0009
001600*    1991-03-15  SJS  0011  CALLS TDLOG ON EVERY REJECTION        CHG0011
001700*    1991-07-01  BK   0033  TD-STATUS NOW SET EXPLICITLY ACTIVE   CHG0033
001800*    1998-11-10  SJS  0059  Y2K - TODAYS-DATE WINDOWED TO CCYYMMDDCHG0059 
001900*    1998-11-12  SJS  0059  Y2K - DATE-ADD NOW CENTURY AWARE       CHG0059
002000*    2003-02-14  PBK  0077  DAILY-RATE CARRIED TO 10 DECIMALS     CHG0077 
002100*    2009-02-25  BK   0112  TDRLOG RUN-AUDIT RECORD ADDED         CHG0112
002150*    2011-06-02  PBK  0144  TDRLOG NOW WRITTEN ON EVERY REJECTION CHG0144
002160*    2011-06-02  PBK  0144  TOO, NOT JUST ON A SUCCESSFUL POST     CHG0144
002170*    2011-06-02  PBK  0145  WIDENED GROSS/ROUNDED INTEREST WORK    CHG0145
002180*    2011-06-02  PBK  0145  FIELDS, GUARDED TDMAST OVERFLOW CASE   CHG0145
002200*    ----------------------------------------------------------
002300*    PURPOSE: REGISTER ONE TIME DEPOSIT APPLICATION TRANSACTION.
002400*    VALIDATES THE TRANSACTION, FINDS OR CREATES THE OWNING
002500*    CUSTOMER, REJECTS SAME-DAY DUPLICATE APPLICATIONS, COMPUTES
002600*    MATURITY DATE AND INTEREST EARNED, AND POSTS THE DEPOSIT.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900*-----------------------------------------------------------------
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TDREQ ASSIGN TO TDREQ
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS FS-TDREQ.
003900
004000     SELECT CUSTMAS ASSIGN TO CUSTMAS
004100         ORGANIZATION IS INDEXED
004200         ACCESS MODE IS DYNAMIC
004300         RECORD KEY IS TDCUST-ACCT-NUMBER
004400         FILE STATUS IS FS-CUSTMAS.
004500
004600     SELECT TDMAST ASSIGN TO TDMAST
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS FS-TDMAST.
004900
005000     SELECT TDCTL ASSIGN TO TDCTL
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FS-TDCTL.
005300
005400     SELECT TDRLOG ASSIGN TO TDRLOG
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-TDRLOG.
005700******************************************************************
005800 DATA DIVISION.
005900*-----------------------------------------------------------------
006000 FILE SECTION.
006100 FD  TDREQ.
006200     COPY COPYLIB-TDREQ.
006300
006400 FD  CUSTMAS.
006500     COPY COPYLIB-TDCUST.
006600
006700 FD  TDMAST.
006800     COPY COPYLIB-TDMAST.
006900
007000 FD  TDCTL.
007100     COPY COPYLIB-TDCTL.
007200
007300 FD  TDRLOG.
007400     COPY COPYLIB-TDRLOG.
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700
007800*    file status fields
007900 01  FS-TDREQ                   PIC XX VALUE SPACE.
008000     88  FS-TDREQ-OK                 VALUE '00'.
008100     88  FS-TDREQ-EOF                VALUE '10'.
008200 01  FS-CUSTMAS                  PIC XX VALUE SPACE.
008300     88  FS-CUSTMAS-OK               VALUE '00'.
008400     88  FS-CUSTMAS-NOTFOUND         VALUE '23'.
008500 01  FS-TDMAST                  PIC XX VALUE SPACE.
008600     88  FS-TDMAST-OK                VALUE '00'.
008700     88  FS-TDMAST-EOF               VALUE '10'.
008800 01  FS-TDCTL                   PIC XX VALUE SPACE.
008900     88  FS-TDCTL-OK                 VALUE '00'.
009000 01  FS-TDRLOG                  PIC XX VALUE SPACE.
009100
009200*    switches
009300 01  run-switches.
009400     05  WS-EOF-TDMAST-SWITCH        PIC X VALUE 'N'.
009500         88  WS-EOF-TDMAST               VALUE 'Y'.
009600     05  WS-REJECT-SWITCH            PIC X VALUE 'N'.
009700         88  WS-REJECTED                 VALUE 'Y'.
009800     05  WS-DUP-FOUND-SWITCH         PIC X VALUE 'N'.
009900         88  WS-DUP-FOUND                VALUE 'Y'.
010000     05  WS-NEW-CUSTOMER-SWITCH      PIC X VALUE 'N'.
010100         88  WS-NEW-CUSTOMER             VALUE 'Y'.
010200
010300*    the one transaction, copied from TDREQ for working use
010400 77  WS-REQ-ACCT-LEN             PIC S9(4) COMP VALUE ZERO.
010500 77  WS-REQ-NAME-LEN             PIC S9(4) COMP VALUE ZERO.
010600
010700*    todays date, computed from ACCEPT FROM DATE, Y2K windowed
010800 01  WS-TODAY-6                  PIC 9(06) VALUE ZERO.
010900 01  WS-TODAY-6-G REDEFINES WS-TODAY-6.
011000     05  WS-TODAY-YY             PIC 9(02).
011100     05  WS-TODAY-MM             PIC 9(02).
011200     05  WS-TODAY-DD             PIC 9(02).
011300 01  WS-TODAY-8                  PIC 9(08) VALUE ZERO.
011400 01  WS-TODAY-8-G REDEFINES WS-TODAY-8.
011500     05  WS-TODAY-CC             PIC 9(02).
011600     05  WS-TODAY-YY2            PIC 9(02).
011700     05  WS-TODAY-MM2            PIC 9(02).
011800     05  WS-TODAY-DD2            PIC 9(02).
011900
012000*    date-math working fields (no intrinsic date functions used)
012100 01  WS-CUM-DAYS-VALUES.
012200     05  FILLER                  PIC 9(03) VALUE 000.
012300     05  FILLER                  PIC 9(03) VALUE 031.
012400     05  FILLER                  PIC 9(03) VALUE 059.
012500     05  FILLER                  PIC 9(03) VALUE 090.
012600     05  FILLER                  PIC 9(03) VALUE 120.
012700     05  FILLER                  PIC 9(03) VALUE 151.
012800     05  FILLER                  PIC 9(03) VALUE 181.
012900     05  FILLER                  PIC 9(03) VALUE 212.
013000     05  FILLER                  PIC 9(03) VALUE 243.
013100     05  FILLER                  PIC 9(03) VALUE 273.
013200     05  FILLER                  PIC 9(03) VALUE 304.
013300     05  FILLER                  PIC 9(03) VALUE 334.
013400 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
013500     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
013600
013700 01  WS-DATE-WORK-AREA.
013800     05  WS-WORK-CCYY            PIC 9(04) COMP.
013900     05  WS-WORK-MM              PIC 9(02) COMP.
014000     05  WS-WORK-DD              PIC 9(02) COMP.
014100     05  WS-WORK-LEAP-SWITCH     PIC X VALUE 'N'.
014200         88  WS-WORK-LEAP-YEAR       VALUE 'Y'.
014300     05  WS-YEAR-REM             PIC S9(4) COMP.
014400     05  WS-YEAR-REM2            PIC S9(4) COMP.
014500     05  WS-DAY-OF-YEAR          PIC S9(5) COMP.
014600     05  WS-DAYS-IN-YEAR         PIC S9(4) COMP.
014700     05  WS-MONTH-IX             PIC S9(4) COMP.
014800
014900*    interest calculation working fields
015000 01  WS-DAILY-RATE               PIC S9V9(10)     COMP-3.
015100*    AMOUNT(10 INT) * RATE(1 INT) * TERM-DAYS(4 DIGITS) NEEDS
015110*    13 INTEGER DIGITS AT THE TOP OF THE VALIDATED RANGES
015120 01  WS-GROSS-INTEREST           PIC S9(13)V9(12) COMP-3.
015130*    GROSS / 365 CAN STILL CARRY 11 INTEGER DIGITS BEFORE ROUNDING
015200 01  WS-INTEREST-ROUNDED         PIC S9(11)V9(2)  COMP-3.
015300
015400*    edited display fields for the posted-deposit report line
015500 01  WS-AMOUNT-ED                PIC -(10)9.99.
015600 01  WS-RATE-ED                  PIC -(02)9.99.
015700 01  WS-INTEREST-ED               PIC -(10)9.99.
015800
015900*    validation working storage (edit-failure table etc.)
016000     COPY COPYLIB-TD0900-error-wkstg.
016100
016200 01  HEADLINE                    PIC X(78)   VALUE ALL '-'.
016300
016400******************************************************************
016500 PROCEDURE DIVISION.
016600 0000-MAIN.
016700
016800     MOVE 'tdregist.CBL' TO wc-msg-srcfile
016900     PERFORM 1000-INIT-I THRU 1000-INIT-F
017000
017010     IF NOT WS-REJECTED
017020         PERFORM 4000-SET-TODAY-I THRU 4000-SET-TODAY-F
017030     END-IF
017040
017100     IF NOT WS-REJECTED
017200         PERFORM 2000-VALIDATE-I THRU 2000-VALIDATE-F
017300     END-IF
017400
017500     IF NOT WS-REJECTED
017600         PERFORM 3000-FIND-CUSTOMER-I THRU 3000-FIND-CUSTOMER-F
017700     END-IF
017800
018300     IF NOT WS-REJECTED AND NOT WS-NEW-CUSTOMER
018400         PERFORM 4100-DUP-CHECK-I THRU 4100-DUP-CHECK-F
018500     END-IF
018600
018700     IF NOT WS-REJECTED
018800         PERFORM 5000-CALCULATE-I THRU 5000-CALCULATE-F
018810     END-IF
018820
018830     IF NOT WS-REJECTED
018900         PERFORM 6000-POST-I THRU 6000-POST-F
019000     END-IF
019100
019200     PERFORM 9999-FINAL-I THRU 9999-FINAL-F
019300
019400     GOBACK
019500     .
019600
019700******************************************************************
019800 1000-INIT-I.
019900
020000     OPEN INPUT TDREQ
020100     IF NOT FS-TDREQ-OK
020200         DISPLAY HEADLINE
020300         DISPLAY 'TDREGIST: KAN INTE OEPPNA TDREQ, FS=' FS-TDREQ
020400         SET WS-REJECTED TO TRUE
020500         GO TO 1000-INIT-F
020600     END-IF
020700
020800     READ TDREQ
020900         AT END
021000             DISPLAY 'TDREGIST: INGEN TRANSAKTION ATT BEARBETA'
021100             SET WS-REJECTED TO TRUE
021200     END-READ
021300
021400     IF WS-REJECTED
021500         GO TO 1000-INIT-F
021600     END-IF
021700
021800     OPEN I-O CUSTMAS
021900     IF NOT FS-CUSTMAS-OK
022000         DISPLAY 'TDREGIST: KAN INTE OEPPNA CUSTMAS, FS=' FS-CUSTMAS
022100         SET WS-REJECTED TO TRUE
022200         GO TO 1000-INIT-F
022300     END-IF
022400
022500     OPEN I-O TDCTL
022600     IF NOT FS-TDCTL-OK
022700         DISPLAY 'TDREGIST: KAN INTE OEPPNA TDCTL, FS=' FS-TDCTL
022800         SET WS-REJECTED TO TRUE
022900         GO TO 1000-INIT-F
023000     END-IF
023100
023200     READ TDCTL
023300     IF NOT FS-TDCTL-OK
023400         DISPLAY 'TDREGIST: TDCTL SAKNAR STYRPOST, FS=' FS-TDCTL
023500         SET WS-REJECTED TO TRUE
023600     END-IF
023700     .
023800 1000-INIT-F. EXIT.
023900
024000******************************************************************
024100*    FIELD VALIDATION - BUSINESS RULES, "FIELD VALIDATION"
024200******************************************************************
024300 2000-VALIDATE-I.
024400
024500     MOVE ZERO TO edit-failure-count
024600
024700     PERFORM 2100-EDIT-ACCT-NUMBER THRU 2100-EDIT-ACCT-NUMBER-X
024800     PERFORM 2200-EDIT-CUSTOMER-NAME THRU 2200-EDIT-CUSTOMER-NAME-X
024900     PERFORM 2300-EDIT-AMOUNT THRU 2300-EDIT-AMOUNT-X
025000     PERFORM 2400-EDIT-INTEREST-RATE THRU 2400-EDIT-INTEREST-RATE-X
025100     PERFORM 2500-EDIT-TERM-DAYS THRU 2500-EDIT-TERM-DAYS-X
025200
025300     IF edit-failure-count > ZERO
025400         PERFORM 8000-REJECT-VALIDATION THRU 8000-REJECT-VALIDATION-X
025500         SET WS-REJECTED TO TRUE
025600     END-IF
025700     .
025800 2000-VALIDATE-F. EXIT.
025900
026000******************************************************************
026100 2100-EDIT-ACCT-NUMBER.
026200
026300     PERFORM 2105-SCAN-ACCT-LEN THRU 2105-SCAN-ACCT-LEN-X
026400         VARYING WS-REQ-ACCT-LEN FROM 20 BY -1
026500         UNTIL WS-REQ-ACCT-LEN = 0
026600            OR TDREQ-ACCT-NUMBER(WS-REQ-ACCT-LEN:1) NOT = SPACE
026800
026900     IF WS-REQ-ACCT-LEN = 0
027000         PERFORM 2900-ADD-EDIT-FAILURE
027100         MOVE 'REQ-ACCT-NUMBER'   TO edit-field-name(edit-index)
027200         MOVE 'account number is required'
027300                                 TO edit-message(edit-index)
027400     ELSE
027500         IF WS-REQ-ACCT-LEN < 8
027600             PERFORM 2900-ADD-EDIT-FAILURE
027700             MOVE 'REQ-ACCT-NUMBER' TO edit-field-name(edit-index)
027800             MOVE 'account number must be 8-20 characters'
027900                                 TO edit-message(edit-index)
028000         ELSE
028100             IF TDREQ-ACCT-NUMBER(1:WS-REQ-ACCT-LEN) IS NOT
028200                     WS-DIGIT-CLASS
028300                 PERFORM 2900-ADD-EDIT-FAILURE
028400                 MOVE 'REQ-ACCT-NUMBER' TO
028500                                     edit-field-name(edit-index)
028600                 MOVE 'account number must be digits only'
028700                                 TO edit-message(edit-index)
028800             END-IF
028900         END-IF
029000     END-IF
029100     .
029200 2100-EDIT-ACCT-NUMBER-X. EXIT.
029210
029220******************************************************************
029230 2105-SCAN-ACCT-LEN.
029240
029250     CONTINUE
029260     .
029270 2105-SCAN-ACCT-LEN-X. EXIT.
029300
029400******************************************************************
029500 2200-EDIT-CUSTOMER-NAME.
029600
029700     PERFORM 2205-SCAN-NAME-LEN THRU 2205-SCAN-NAME-LEN-X
029800         VARYING WS-REQ-NAME-LEN FROM 100 BY -1
029900         UNTIL WS-REQ-NAME-LEN = 0
030000            OR TDREQ-CUSTOMER-NAME(WS-REQ-NAME-LEN:1) NOT = SPACE
030200
030300     IF WS-REQ-NAME-LEN = 0
030400         PERFORM 2900-ADD-EDIT-FAILURE
030500         MOVE 'REQ-CUSTOMER-NAME' TO edit-field-name(edit-index)
030600         MOVE 'customer name is required'
030700                                 TO edit-message(edit-index)
030800     ELSE
030900         IF WS-REQ-NAME-LEN < 2
031000             PERFORM 2900-ADD-EDIT-FAILURE
031100             MOVE 'REQ-CUSTOMER-NAME' TO
031200                                     edit-field-name(edit-index)
031300             MOVE 'customer name must be 2-100 characters'
031400                                 TO edit-message(edit-index)
031500         END-IF
031600     END-IF
031700     .
031800 2200-EDIT-CUSTOMER-NAME-X. EXIT.
031810
031820******************************************************************
031830 2205-SCAN-NAME-LEN.
031840
031850     CONTINUE
031860     .
031870 2205-SCAN-NAME-LEN-X. EXIT.
031900
032000******************************************************************
032100 2300-EDIT-AMOUNT.
032200
032300     IF TDREQ-AMOUNT < 100.00
032400         PERFORM 2900-ADD-EDIT-FAILURE
032500         MOVE 'REQ-AMOUNT'       TO edit-field-name(edit-index)
032600         MOVE 'amount must be greater than or equal to 100.00'
032700                                 TO edit-message(edit-index)
032800     END-IF
032900     .
033000 2300-EDIT-AMOUNT-X. EXIT.
033100
033200******************************************************************
033300 2400-EDIT-INTEREST-RATE.
033400
033500     IF TDREQ-INTEREST-RATE < 0.01 OR TDREQ-INTEREST-RATE > 20.00
033600         PERFORM 2900-ADD-EDIT-FAILURE
033700         MOVE 'REQ-INTEREST-RATE' TO edit-field-name(edit-index)
033800         MOVE 'interest rate must be between 0.01 and 20.00'
033900                                 TO edit-message(edit-index)
034000     END-IF
034100     .
034200 2400-EDIT-INTEREST-RATE-X. EXIT.
034300
034400******************************************************************
034500 2500-EDIT-TERM-DAYS.
034600
034700     IF TDREQ-TERM-DAYS < 30 OR TDREQ-TERM-DAYS > 3650
034800         PERFORM 2900-ADD-EDIT-FAILURE
034900         MOVE 'REQ-TERM-DAYS'    TO edit-field-name(edit-index)
035000         MOVE 'term days must be between 30 and 3650'
035100                                 TO edit-message(edit-index)
035200     END-IF
035300     .
035400 2500-EDIT-TERM-DAYS-X. EXIT.
035500
035600******************************************************************
035700 2900-ADD-EDIT-FAILURE.
035800
035900     IF edit-failure-count < 5
036000         ADD 1 TO edit-failure-count
036100         SET edit-index TO edit-failure-count
036200     END-IF
036300     .
036400
036500******************************************************************
036600*    ACCOUNT-IDENTITY RULE - FIND OR CREATE THE OWNING CUSTOMER
036700******************************************************************
036800 3000-FIND-CUSTOMER-I.
036900
037000     MOVE 'N' TO WS-NEW-CUSTOMER-SWITCH
037100     MOVE TDREQ-ACCT-NUMBER TO TDCUST-ACCT-NUMBER
037200
037300     READ CUSTMAS
037400         INVALID KEY
037500             CONTINUE
037600     END-READ
037700
037800     IF FS-CUSTMAS-NOTFOUND
037900         PERFORM 3100-CREATE-CUSTOMER THRU 3100-CREATE-CUSTOMER-X
038000     ELSE
038100         IF FS-CUSTMAS-OK
038200             IF TDCUST-NAME NOT = TDREQ-CUSTOMER-NAME
038300                 DISPLAY 'TDREGIST: ACCOUNT ALREADY EXISTS - '
038400                         TDREQ-ACCT-NUMBER
038500                 MOVE 'account already exists with a different'
038600                         TO wc-log-text
038700                 CALL 'tdlog' USING wc-log-text
038710                 MOVE ZERO                       TO TDRLOG-TD-ID
038720                 SET TDRLOG-RESULT-ACCT-CONFLICT TO TRUE
038730                 MOVE 'account exists, name does not match'
038740                         TO TDRLOG-MESSAGE
038750                 PERFORM 6100-WRITE-RUN-LOG THRU 6100-WRITE-RUN-LOG-X
038800                 SET WS-REJECTED TO TRUE
038900             END-IF
039000         ELSE
039100             DISPLAY 'TDREGIST: CUSTMAS READ ERROR, FS='
039200                     FS-CUSTMAS
039300             SET WS-REJECTED TO TRUE
039400         END-IF
039500     END-IF
039600     .
039700 3000-FIND-CUSTOMER-F. EXIT.
039800
039900******************************************************************
040000 3100-CREATE-CUSTOMER.
040100
040200     MOVE 'Y' TO WS-NEW-CUSTOMER-SWITCH
040300     MOVE TDCTL-NEXT-CUST-ID TO TDCUST-CUST-ID
040400     MOVE TDREQ-ACCT-NUMBER  TO TDCUST-ACCT-NUMBER
040500     MOVE TDREQ-CUSTOMER-NAME TO TDCUST-NAME
040600
040700     WRITE TDCUST-RECORD
040800         INVALID KEY
040900             DISPLAY 'TDREGIST: CUSTMAS WRITE ERROR, FS='
041000                     FS-CUSTMAS
041100             SET WS-REJECTED TO TRUE
041200     END-WRITE
041300
041400     IF NOT WS-REJECTED
041500         ADD 1 TO TDCTL-NEXT-CUST-ID
041600     END-IF
041700     .
041800 3100-CREATE-CUSTOMER-X. EXIT.
041900
042000******************************************************************
042100*    TODAYS DATE - ALWAYS THE RUN DATE, Y2K WINDOWED TO CCYYMMDD
042200******************************************************************
042300 4000-SET-TODAY-I.
042400
042500     ACCEPT WS-TODAY-6 FROM DATE
042600
042700     IF WS-TODAY-YY < 50
042800         MOVE 20 TO WS-TODAY-CC
042900     ELSE
043000         MOVE 19 TO WS-TODAY-CC
043100     END-IF
043200     MOVE WS-TODAY-YY TO WS-TODAY-YY2
043300     MOVE WS-TODAY-MM TO WS-TODAY-MM2
043400     MOVE WS-TODAY-DD TO WS-TODAY-DD2
043500     .
043600 4000-SET-TODAY-F. EXIT.
043700
043800******************************************************************
043900*    DUPLICATE-DEPOSIT RULE - SCAN TDMAST FOR THIS ACCOUNT
044000******************************************************************
044100 4100-DUP-CHECK-I.
044200
044300     MOVE 'N' TO WS-DUP-FOUND-SWITCH
044400     MOVE 'N' TO WS-EOF-TDMAST-SWITCH
044500
044600     OPEN INPUT TDMAST
044700     IF NOT FS-TDMAST-OK
044800         SET WS-EOF-TDMAST TO TRUE
044900     END-IF
045000
045100     PERFORM 4110-SCAN-NEXT THRU 4110-SCAN-NEXT-X
045200         UNTIL WS-EOF-TDMAST OR WS-DUP-FOUND
045300
045400     CLOSE TDMAST
045500
045600     IF WS-DUP-FOUND
045700         DISPLAY 'TDREGIST: DUPLICATE DEPOSIT - ' TDREQ-ACCT-NUMBER
045800         MOVE 'duplicate deposit for this account today'
045900                 TO wc-log-text
046000         CALL 'tdlog' USING wc-log-text
046010         MOVE ZERO                   TO TDRLOG-TD-ID
046020         SET TDRLOG-RESULT-DUPLICATE TO TRUE
046030         MOVE 'duplicate deposit for this account today'
046040                 TO TDRLOG-MESSAGE
046050         PERFORM 6100-WRITE-RUN-LOG THRU 6100-WRITE-RUN-LOG-X
046100         SET WS-REJECTED TO TRUE
046200     END-IF
046300     .
046400 4100-DUP-CHECK-F. EXIT.
046500
046600******************************************************************
046700 4110-SCAN-NEXT.
046800
046900     READ TDMAST
047000         AT END
047100             SET WS-EOF-TDMAST TO TRUE
047200     END-READ
047300
047400     IF NOT WS-EOF-TDMAST
047500         IF TDMAST-ACCT-NUMBER     = TDREQ-ACCT-NUMBER
047600            AND TDMAST-AMOUNT      = TDREQ-AMOUNT
047700            AND TDMAST-INTEREST-RATE = TDREQ-INTEREST-RATE
047800            AND TDMAST-TERM-DAYS   = TDREQ-TERM-DAYS
047900            AND TDMAST-APPLICATION-DATE = WS-TODAY-8
048000             SET WS-DUP-FOUND TO TRUE
048100         END-IF
048200     END-IF
048300     .
048400 4110-SCAN-NEXT-X. EXIT.
048500
048600******************************************************************
048700*    MATURITY DATE AND INTEREST-EARNED CALCULATION
048800******************************************************************
048900 5000-CALCULATE-I.
049000
049100     MOVE WS-TODAY-8 TO TDMAST-APPLICATION-DATE
049200     PERFORM 5100-ADD-DAYS-I THRU 5100-ADD-DAYS-F
049300     PERFORM 5200-CALC-INTEREST-I THRU 5200-CALC-INTEREST-F
049400     .
049500 5000-CALCULATE-F. EXIT.
049600
049700******************************************************************
049800*    GREGORIAN DATE-ADD, NO INTRINSIC DATE FUNCTIONS
049900******************************************************************
050000 5100-ADD-DAYS-I.
050100
050400     COMPUTE WS-WORK-CCYY = (TDMAST-APPL-CC * 100) + TDMAST-APPL-YY
050500     MOVE TDMAST-APPL-MM TO WS-WORK-MM
050600     MOVE TDMAST-APPL-DD TO WS-WORK-DD
050700
050800     PERFORM 5110-SET-LEAP-SWITCH THRU 5110-SET-LEAP-SWITCH-X
050900
051000     COMPUTE WS-DAY-OF-YEAR =
051100             WS-CUM-DAYS(WS-WORK-MM) + WS-WORK-DD
051200     IF WS-WORK-MM > 2 AND WS-WORK-LEAP-YEAR
051300         ADD 1 TO WS-DAY-OF-YEAR
051400     END-IF
051500
051600     ADD TDREQ-TERM-DAYS TO WS-DAY-OF-YEAR
051700
051800     PERFORM 5120-ROLL-YEARS-I THRU 5120-ROLL-YEARS-F
051900
052000     PERFORM 5130-DOY-TO-MONTH-I THRU 5130-DOY-TO-MONTH-F
052100
052200     COMPUTE TDMAST-MAT-CC = WS-WORK-CCYY / 100
052300     COMPUTE TDMAST-MAT-YY = WS-WORK-CCYY - (TDMAST-MAT-CC * 100)
052400     MOVE WS-WORK-MM TO TDMAST-MAT-MM
052500     MOVE WS-WORK-DD TO TDMAST-MAT-DD
052600     .
052700 5100-ADD-DAYS-F. EXIT.
052800
052900******************************************************************
053000 5110-SET-LEAP-SWITCH.
053100
053200     SET WS-WORK-LEAP-YEAR TO FALSE
053300     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-YEAR-REM
053400         REMAINDER WS-YEAR-REM2
053500     IF WS-YEAR-REM2 = 0
053600         DIVIDE WS-WORK-CCYY BY 100 GIVING WS-YEAR-REM
053700             REMAINDER WS-YEAR-REM2
053800         IF WS-YEAR-REM2 NOT = 0
053900             SET WS-WORK-LEAP-YEAR TO TRUE
054000         ELSE
054100             DIVIDE WS-WORK-CCYY BY 400 GIVING WS-YEAR-REM
054200                 REMAINDER WS-YEAR-REM2
054300             IF WS-YEAR-REM2 = 0
054400                 SET WS-WORK-LEAP-YEAR TO TRUE
054500             END-IF
054600         END-IF
054700     END-IF
054800     .
054900 5110-SET-LEAP-SWITCH-X. EXIT.
055000
055100******************************************************************
055200*    ROLL WHOLE YEARS OUT OF WS-DAY-OF-YEAR UNTIL IT FITS
055300******************************************************************
055400 5120-ROLL-YEARS-I.
055500
055600     PERFORM 5110-SET-LEAP-SWITCH THRU 5110-SET-LEAP-SWITCH-X
055700     IF WS-WORK-LEAP-YEAR
055800         MOVE 366 TO WS-DAYS-IN-YEAR
055900     ELSE
056000         MOVE 365 TO WS-DAYS-IN-YEAR
056100     END-IF
056200
056300     PERFORM 5121-ROLL-ONE-YEAR THRU 5121-ROLL-ONE-YEAR-X
056400         UNTIL WS-DAY-OF-YEAR <= WS-DAYS-IN-YEAR
056500     .
056600 5120-ROLL-YEARS-F. EXIT.
056700
056800******************************************************************
056900 5121-ROLL-ONE-YEAR.
057000
057100     SUBTRACT WS-DAYS-IN-YEAR FROM WS-DAY-OF-YEAR
057200     ADD 1 TO WS-WORK-CCYY
057300     PERFORM 5110-SET-LEAP-SWITCH THRU 5110-SET-LEAP-SWITCH-X
057400     IF WS-WORK-LEAP-YEAR
057500         MOVE 366 TO WS-DAYS-IN-YEAR
057600     ELSE
057700         MOVE 365 TO WS-DAYS-IN-YEAR
057800     END-IF
057900     .
058000 5121-ROLL-ONE-YEAR-X. EXIT.
058100
058200******************************************************************
058300*    CONVERT THE REMAINING DAY-OF-YEAR BACK TO MONTH / DAY
058400******************************************************************
058500 5130-DOY-TO-MONTH-I.
058600
058700     MOVE 1 TO WS-MONTH-IX
058800     PERFORM 5131-FIND-MONTH THRU 5131-FIND-MONTH-X
058900         UNTIL WS-MONTH-IX = 12
059000            OR (WS-MONTH-IX < 12 AND
059100                WS-CUM-DAYS(WS-MONTH-IX + 1) >= WS-DAY-OF-YEAR)
059200
059300     MOVE WS-MONTH-IX TO WS-WORK-MM
059400     COMPUTE WS-WORK-DD = WS-DAY-OF-YEAR - WS-CUM-DAYS(WS-MONTH-IX)
059500     IF WS-WORK-MM > 2 AND WS-WORK-LEAP-YEAR
059600         SUBTRACT 1 FROM WS-WORK-DD
059700     END-IF
059800     .
059900 5130-DOY-TO-MONTH-F. EXIT.
060000
060100******************************************************************
060200 5131-FIND-MONTH.
060300
060400     ADD 1 TO WS-MONTH-IX
060500     .
060600 5131-FIND-MONTH-X. EXIT.
060700
060800******************************************************************
060900*    INTEREST-EARNED CALCULATION (BUSINESS RULES)
061000******************************************************************
061100 5200-CALC-INTEREST-I.
061200
061300     COMPUTE WS-DAILY-RATE ROUNDED = TDREQ-INTEREST-RATE / 100
061400     COMPUTE WS-GROSS-INTEREST =
061500             TDREQ-AMOUNT * WS-DAILY-RATE * TDREQ-TERM-DAYS
061600     COMPUTE WS-INTEREST-ROUNDED ROUNDED = WS-GROSS-INTEREST / 365
061610
061620*    TDMAST-INTEREST-EARNED ONLY HOLDS 10 INTEGER DIGITS - GUARD
061630*    AGAINST THE RARE COMBINATION OF INPUTS THAT OVERFLOWS IT
061640     IF WS-INTEREST-ROUNDED > 9999999999.99
061650         MOVE ZERO                    TO TDRLOG-TD-ID
061660         SET TDRLOG-RESULT-VALIDATION TO TRUE
061670         MOVE 'computed interest earned overflows storage'
061680                 TO TDRLOG-MESSAGE
061690         PERFORM 6100-WRITE-RUN-LOG THRU 6100-WRITE-RUN-LOG-X
061691         MOVE 'computed interest earned overflows storage'
061692                 TO wc-log-text
061693         CALL 'tdlog' USING wc-log-text
061694         SET WS-REJECTED TO TRUE
061695     ELSE
061696         MOVE WS-INTEREST-ROUNDED TO TDMAST-INTEREST-EARNED
061697     END-IF
061800     .
061900 5200-CALC-INTEREST-F. EXIT.
062000
062100******************************************************************
062200*    POST THE NEW TIME DEPOSIT RECORD
062300******************************************************************
062400 6000-POST-I.
062500
062600     MOVE TDCTL-NEXT-TD-ID       TO TDMAST-TD-ID
062700     MOVE TDREQ-ACCT-NUMBER      TO TDMAST-ACCT-NUMBER
062800     MOVE TDREQ-AMOUNT           TO TDMAST-AMOUNT
062900     MOVE TDREQ-INTEREST-RATE    TO TDMAST-INTEREST-RATE
063000     MOVE TDREQ-TERM-DAYS        TO TDMAST-TERM-DAYS
063100     MOVE 'ACTIVE'               TO TDMAST-STATUS
063200
063300     OPEN EXTEND TDMAST
063400     IF NOT FS-TDMAST-OK
063410         MOVE ZERO                   TO TDRLOG-TD-ID
063420         SET TDRLOG-RESULT-VALIDATION TO TRUE
063430         MOVE 'tdmast extend open failed, deposit not posted'
063440                 TO TDRLOG-MESSAGE
063450         PERFORM 6100-WRITE-RUN-LOG THRU 6100-WRITE-RUN-LOG-X
063500         DISPLAY 'TDREGIST: TDMAST EXTEND OPEN ERROR, FS='
063600                 FS-TDMAST
063700         SET WS-REJECTED TO TRUE
063800         GO TO 6000-POST-F
063900     END-IF
064000
064100     WRITE TDMAST-RECORD
064200     CLOSE TDMAST
064300
064400     ADD 1 TO TDCTL-NEXT-TD-ID
064500     MOVE WS-TODAY-8 TO TDCTL-LAST-RUN-DATE
064600
064610     MOVE TDMAST-TD-ID           TO TDRLOG-TD-ID
064620     SET TDRLOG-RESULT-POSTED    TO TRUE
064630     MOVE 'deposit posted'       TO TDRLOG-MESSAGE
064700     PERFORM 6100-WRITE-RUN-LOG THRU 6100-WRITE-RUN-LOG-X
064800     PERFORM 7000-REPORT-POSTED THRU 7000-REPORT-POSTED-X
064900     .
065000 6000-POST-F. EXIT.
065100
065200******************************************************************
065210*    APPEND ONE TDRLOG AUDIT LINE.  CALLER MOVES THE RESULT CODE
065220*    AND MESSAGE TEXT (AND THE TD-ID, ZERO IF NOT YET ASSIGNED)
065230*    BEFORE PERFORMING THIS PARAGRAPH.
065300 6100-WRITE-RUN-LOG.
065500     MOVE WS-TODAY-8             TO TDRLOG-RUN-DATE
065600     MOVE TDREQ-ACCT-NUMBER      TO TDRLOG-ACCT-NUMBER
066000
066100     OPEN EXTEND TDRLOG
066200     WRITE TDRLOG-RECORD
066300     CLOSE TDRLOG
066400     .
066500 6100-WRITE-RUN-LOG-X. EXIT.
066600
066700******************************************************************
066800*    REPORT THE RESULT OF THE RUN (BATCH FLOW STEP 7)
066900******************************************************************
067000 7000-REPORT-POSTED.
067100
067200     MOVE TDMAST-AMOUNT           TO WS-AMOUNT-ED
067300     MOVE TDMAST-INTEREST-RATE    TO WS-RATE-ED
067400     MOVE TDMAST-INTEREST-EARNED  TO WS-INTEREST-ED
067500
067600     DISPLAY HEADLINE
067700     DISPLAY 'TIME DEPOSIT POSTED'
067800     DISPLAY HEADLINE
067900     DISPLAY 'ACCOUNT NUMBER .... ' TDMAST-ACCT-NUMBER
068000     DISPLAY 'CUSTOMER NAME ..... ' TDCUST-NAME
068100     DISPLAY 'AMOUNT ............ ' WS-AMOUNT-ED
068200     DISPLAY 'INTEREST RATE ..... ' WS-RATE-ED
068300     DISPLAY 'TERM DAYS ......... ' TDMAST-TERM-DAYS
068400     DISPLAY 'APPLICATION DATE... ' TDMAST-APPLICATION-DATE
068500     DISPLAY 'MATURITY DATE ..... ' TDMAST-MATURITY-DATE
068600     DISPLAY 'INTEREST EARNED ... ' WS-INTEREST-ED
068700     DISPLAY 'STATUS ............ ' TDMAST-STATUS
068800     DISPLAY HEADLINE
068900     .
069000 7000-REPORT-POSTED-X. EXIT.
069100
069200******************************************************************
069300*    REJECT THE TRANSACTION - FIELD VALIDATION FAILED
069400******************************************************************
069500 8000-REJECT-VALIDATION.
069600
069700     DISPLAY HEADLINE
069800     DISPLAY 'TDREGIST: VALIDATION FAILED'
069900     DISPLAY HEADLINE
070000
070100     PERFORM 8100-LOG-ONE-FAILURE THRU 8100-LOG-ONE-FAILURE-X
070200         VARYING edit-index FROM 1 BY 1
070300         UNTIL edit-index > edit-failure-count
070310
070320     MOVE ZERO                    TO TDRLOG-TD-ID
070330     SET TDRLOG-RESULT-VALIDATION TO TRUE
070340     MOVE edit-message(1)         TO TDRLOG-MESSAGE
070350     PERFORM 6100-WRITE-RUN-LOG THRU 6100-WRITE-RUN-LOG-X
070400     .
070500 8000-REJECT-VALIDATION-X. EXIT.
070600
070700******************************************************************
070800 8100-LOG-ONE-FAILURE.
070900
071000     DISPLAY '  ' edit-field-name(edit-index) ': '
071100             edit-message(edit-index)
071200
071300     MOVE edit-field-name(edit-index) TO wc-log-text(1:20)
071400     MOVE ': '                        TO wc-log-text(21:2)
071500     MOVE edit-message(edit-index)    TO wc-log-text(23:58)
071600     CALL 'tdlog' USING wc-log-text
071700     .
071800 8100-LOG-ONE-FAILURE-X. EXIT.
071900
072000******************************************************************
072100 9999-FINAL-I.
072200
072300     IF FS-TDREQ-OK OR FS-TDREQ-EOF
072400         CLOSE TDREQ
072500     END-IF
072600     IF FS-CUSTMAS NOT = SPACE
072700         CLOSE CUSTMAS
072800     END-IF
072900
073000     IF FS-TDCTL-OK
073100         REWRITE TDCTL-RECORD
073200     END-IF
073300     IF FS-TDCTL NOT = SPACE
073400         CLOSE TDCTL
073500     END-IF
073600     .
073700 9999-FINAL-F. EXIT.
073700******************************************************************
