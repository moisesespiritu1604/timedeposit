000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tdlist.
000400 AUTHOR. BERTIL KARLSSON.
000500 INSTALLATION. PBS INVOICE BUREAU - BATCH SYSTEMS.
000600 DATE-WRITTEN. 1991-03-22.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    1991-03-22  BK   0017  INITIAL VERSION, ONE-LINE LISTING     CHG0017
001300*    1991-03-22  BK   0017  REPORT SHAPE PER OPS REQUEST 0017     CHG0017
001400*    1991-03-22  BK   0017  ONE LINE PER BOOKED TIME DEPOSIT      CHG0017
001500*    1991-07-01  BK   0033  STATUS COLUMN ADDED TO LISTING        CHG0033
001600*    1998-11-11  SJS  0059  Y2K - DATE COLUMNS NOW CCYY-MM-DD     CHG0059 
001700*    2003-02-14  PBK  0077  USES TD-MATURITY-DATE-G REDEFINES     CHG0077 
001800*    2009-03-02  BK   0114  ADDED UPSI-0 RUN-TOTAL FOOTER SWITCH  CHG0114 
001900*    ----------------------------------------------------------
002000*    PURPOSE: LIST EVERY BOOKED TIME DEPOSIT, ONE LINE EACH, IN
002100*    TIME-DEPOSIT-MASTER ORDER, WITH THE OWNING CUSTOMERS NAME
002200*    LOOKED UP FROM CUSTMAS.  NO FILTERING, NO SORTING - EVERY
002300*    RECORD ON TDMAST PRODUCES EXACTLY ONE LINE ON TDRPT.
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600*-----------------------------------------------------------------
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     UPSI-0 ON STATUS IS WS-FOOTER-SWITCH-ON
003100          OFF STATUS IS WS-FOOTER-SWITCH-OFF.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TDMAST ASSIGN TO TDMAST
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS FS-TDMAST.
003700
003800     SELECT CUSTMAS ASSIGN TO CUSTMAS
003900         ORGANIZATION IS INDEXED
004000         ACCESS MODE IS DYNAMIC
004100         RECORD KEY IS TDCUST-ACCT-NUMBER
004200         FILE STATUS IS FS-CUSTMAS.
004300
004400     SELECT TDRPT ASSIGN TO TDRPT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-TDRPT.
004700******************************************************************
004800 DATA DIVISION.
004900*-----------------------------------------------------------------
005000 FILE SECTION.
005100 FD  TDMAST.
005200     COPY COPYLIB-TDMAST.
005300
005400 FD  CUSTMAS.
005500     COPY COPYLIB-TDCUST.
005600
005700 FD  TDRPT.
005800     COPY COPYLIB-TDRPT.
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006100
006200*    file status fields
006300 01  FS-TDMAST                   PIC XX VALUE SPACE.
006400     88  FS-TDMAST-OK                VALUE '00'.
006500     88  FS-TDMAST-EOF               VALUE '10'.
006600 01  FS-CUSTMAS                  PIC XX VALUE SPACE.
006700     88  FS-CUSTMAS-OK               VALUE '00'.
006800     88  FS-CUSTMAS-NOTFOUND         VALUE '23'.
006900 01  FS-TDRPT                    PIC XX VALUE SPACE.
007000     88  FS-TDRPT-OK                 VALUE '00'.
007100
007200*    switches
007300 01  WS-EOF-SWITCH                PIC X VALUE 'N'.
007400     88  WS-EOF-TDMAST                  VALUE 'Y'.
007500
007600*    counters
007700 77  WS-LINE-COUNT                PIC S9(7) COMP VALUE ZERO.
007800 77  WS-NOT-FOUND-COUNT           PIC S9(7) COMP VALUE ZERO.
007810
007820*    run date, stamped on the heading line - Y2K windowed
007830 01  WS-RUN-DATE-6                PIC 9(06) VALUE ZERO.
007840 01  WS-RUN-DATE-6-G REDEFINES WS-RUN-DATE-6.
007850     05  WS-RUN-DATE-YY           PIC 9(02).
007860     05  WS-RUN-DATE-MM           PIC 9(02).
007870     05  WS-RUN-DATE-DD           PIC 9(02).
007880 01  WS-RUN-DATE-8                PIC 9(08) VALUE ZERO.
007890 01  WS-RUN-DATE-8-G REDEFINES WS-RUN-DATE-8.
007900     05  WS-RUN-DATE-CC           PIC 9(02).
007910     05  WS-RUN-DATE-YY2          PIC 9(02).
007920     05  WS-RUN-DATE-MM2          PIC 9(02).
007930     05  WS-RUN-DATE-DD2          PIC 9(02).
007940 01  WS-RUN-DATE-ED               PIC X(10).
007900
008000*    date-to-text working field, built without intrinsic functions
008100 01  WS-DATE-ED                   PIC X(10).
008200
008300*    edited numeric columns for the listing line
008400 01  WS-AMOUNT-ED                 PIC -(10)9.99.
008500 01  WS-RATE-ED                   PIC -(02)9.99.
008600 01  WS-INTEREST-ED               PIC -(10)9.99.
008700
008800 01  HEADLINE                     PIC X(78)   VALUE ALL '-'.
008900 01  WS-REPORT-HEADING-1.
009000     05  FILLER                   PIC X(20) VALUE 'ACCOUNT NUMBER'.
009100     05  FILLER                   PIC X(101) VALUE 'CUSTOMER NAME'.
009200     05  FILLER                   PIC X(15) VALUE 'AMOUNT'.
009300     05  FILLER                   PIC X(7)  VALUE 'RATE'.
009400     05  FILLER                   PIC X(5)  VALUE 'DAYS'.
009500     05  FILLER                   PIC X(11) VALUE 'APPLIED'.
009600     05  FILLER                   PIC X(11) VALUE 'MATURES'.
009700     05  FILLER                   PIC X(15) VALUE 'INTEREST'.
009800     05  FILLER                   PIC X(10) VALUE 'STATUS'.
009810 01  WS-REPORT-HEADING-1-ALT REDEFINES WS-REPORT-HEADING-1.
009820     05  WS-HEADING-1-WHOLE-LINE  PIC X(195).
009900 01  WS-FOOTER-LINE               PIC X(78).
010000******************************************************************
010100 PROCEDURE DIVISION.
010110 0000-MAIN.
010120
010130     PERFORM A0100-INIT THRU A0100-INIT-X
010140
010150     PERFORM B0100-PROCESS-I THRU B0100-PROCESS-F
010160         UNTIL WS-EOF-TDMAST
010170
010180     PERFORM Z0100-FINISH THRU Z0100-FINISH-X
010190
010195     GOBACK
010198     .
010199******************************************************************
010200 A0100-INIT.
010300
010400     OPEN INPUT TDMAST
010500     IF NOT FS-TDMAST-OK
010600         DISPLAY HEADLINE
010700         DISPLAY 'TDLIST: KAN INTE OEPPNA TDMAST, FS=' FS-TDMAST
010800         SET WS-EOF-TDMAST TO TRUE
010900         GO TO A0100-INIT-X
011000     END-IF
011100
011200     OPEN INPUT CUSTMAS
011300     IF NOT FS-CUSTMAS-OK
011400         DISPLAY 'TDLIST: KAN INTE OEPPNA CUSTMAS, FS=' FS-CUSTMAS
011500         SET WS-EOF-TDMAST TO TRUE
011600         GO TO A0100-INIT-X
011700     END-IF
011800
011900     OPEN OUTPUT TDRPT
012000     IF NOT FS-TDRPT-OK
012100         DISPLAY 'TDLIST: KAN INTE OEPPNA TDRPT, FS=' FS-TDRPT
012200         SET WS-EOF-TDMAST TO TRUE
012300         GO TO A0100-INIT-X
012400     END-IF
012500
012510     ACCEPT WS-RUN-DATE-6 FROM DATE
012520     IF WS-RUN-DATE-YY < 50
012530         MOVE 20 TO WS-RUN-DATE-CC
012540     ELSE
012550         MOVE 19 TO WS-RUN-DATE-CC
012560     END-IF
012570     MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-YY2
012580     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-MM2
012590     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD2
012600     STRING WS-RUN-DATE-CC  DELIMITED BY SIZE
012610            WS-RUN-DATE-YY2 DELIMITED BY SIZE
012620            '-'             DELIMITED BY SIZE
012630            WS-RUN-DATE-MM2 DELIMITED BY SIZE
012640            '-'             DELIMITED BY SIZE
012650            WS-RUN-DATE-DD2 DELIMITED BY SIZE
012660         INTO WS-RUN-DATE-ED
012670     END-STRING
012680     DISPLAY 'TDLIST: RUN DATE ......... ' WS-RUN-DATE-ED
012690
012700     WRITE TDRPT-LINE FROM WS-REPORT-HEADING-1
012710
012800     READ TDMAST
012900         AT END
013000             SET WS-EOF-TDMAST TO TRUE
013100     END-READ
013200     .
013300 A0100-INIT-X. EXIT.
013400
013500******************************************************************
013600*    BATCH FLOW - ONE DETAIL LINE PER TIME-DEPOSIT-MASTER RECORD
013700******************************************************************
013800 B0100-PROCESS-I.
013900
014000     PERFORM B0200-BUILD-LINE THRU B0200-BUILD-LINE-X
014100
014200     PERFORM B0300-WRITE-LINE THRU B0300-WRITE-LINE-X
014300
014400     ADD 1 TO WS-LINE-COUNT
014500
014600     READ TDMAST
014700         AT END
014800             SET WS-EOF-TDMAST TO TRUE
014900     END-READ
015000     .
015100 B0100-PROCESS-F. EXIT.
015200
015300******************************************************************
015400 B0200-BUILD-LINE.
015500
015600     MOVE TDMAST-ACCT-NUMBER TO TDCUST-ACCT-NUMBER
015700     READ CUSTMAS
015800         INVALID KEY
015900             CONTINUE
016000     END-READ
016100
016200     IF FS-CUSTMAS-NOTFOUND
016300         ADD 1 TO WS-NOT-FOUND-COUNT
016400         MOVE 'ACCOUNT NOT ON FILE' TO TDCUST-NAME
016500     END-IF
016600
016700     MOVE TDMAST-AMOUNT          TO WS-AMOUNT-ED
016800     MOVE TDMAST-INTEREST-RATE   TO WS-RATE-ED
016900     MOVE TDMAST-INTEREST-EARNED TO WS-INTEREST-ED
017000
017100     MOVE TDMAST-ACCT-NUMBER     TO TDRPT-ACCT-NUMBER
017200     MOVE TDCUST-NAME            TO TDRPT-CUSTOMER-NAME
017300     MOVE WS-AMOUNT-ED           TO TDRPT-AMOUNT
017400     MOVE WS-RATE-ED             TO TDRPT-INTEREST-RATE
017500     MOVE TDMAST-TERM-DAYS       TO TDRPT-TERM-DAYS
017600
017700     STRING TDMAST-APPL-CC DELIMITED BY SIZE
017800            TDMAST-APPL-YY DELIMITED BY SIZE
017900            '-'            DELIMITED BY SIZE
018000            TDMAST-APPL-MM DELIMITED BY SIZE
018100            '-'            DELIMITED BY SIZE
018200            TDMAST-APPL-DD DELIMITED BY SIZE
018300         INTO WS-DATE-ED
018400     END-STRING
018500     MOVE WS-DATE-ED TO TDRPT-APPLICATION-DATE
018600
018700     STRING TDMAST-MAT-CC  DELIMITED BY SIZE
018800            TDMAST-MAT-YY  DELIMITED BY SIZE
018900            '-'            DELIMITED BY SIZE
019000            TDMAST-MAT-MM  DELIMITED BY SIZE
019100            '-'            DELIMITED BY SIZE
019200            TDMAST-MAT-DD  DELIMITED BY SIZE
019300         INTO WS-DATE-ED
019400     END-STRING
019500     MOVE WS-DATE-ED TO TDRPT-MATURITY-DATE
019600
019700     MOVE WS-INTEREST-ED         TO TDRPT-INTEREST-EARNED
019800     MOVE TDMAST-STATUS          TO TDRPT-STATUS
019900     .
020000 B0200-BUILD-LINE-X. EXIT.
020100
020200******************************************************************
020300 B0300-WRITE-LINE.
020400
020500     WRITE TDRPT-LINE
020600     IF NOT FS-TDRPT-OK
020700         DISPLAY 'TDLIST: TDRPT WRITE ERROR, FS=' FS-TDRPT
020800     END-IF
020900     .
021000 B0300-WRITE-LINE-X. EXIT.
021100
021200******************************************************************
021300*    CLOSE-OUT - RUN TOTALS, OPTIONAL VIA UPSI-0
021400******************************************************************
021500 Z0100-FINISH.
021600
021700     IF WS-FOOTER-SWITCH-ON
021800         MOVE SPACE TO WS-FOOTER-LINE
021900         STRING 'LINES WRITTEN: ' DELIMITED BY SIZE
022000                WS-LINE-COUNT     DELIMITED BY SIZE
022100             INTO WS-FOOTER-LINE
022200         END-STRING
022300         WRITE TDRPT-LINE FROM WS-FOOTER-LINE
022400     END-IF
022500
022600     IF FS-TDMAST NOT = SPACE
022700         CLOSE TDMAST
022800     END-IF
022900     IF FS-CUSTMAS NOT = SPACE
023000         CLOSE CUSTMAS
023100     END-IF
023200     IF FS-TDRPT NOT = SPACE
023300         CLOSE TDRPT
023400     END-IF
023500
023600     DISPLAY HEADLINE
023700     DISPLAY 'TDLIST: LINES WRITTEN ... ' WS-LINE-COUNT
023800     DISPLAY 'TDLIST: ACCOUNTS NOT FOUND ' WS-NOT-FOUND-COUNT
023900     DISPLAY HEADLINE
024000     .
024100 Z0100-FINISH-X. EXIT.
024200******************************************************************
