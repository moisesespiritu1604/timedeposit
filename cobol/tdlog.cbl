000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tdlog.
000400 AUTHOR. SERGEJ SOKOLOV.
000500 INSTALLATION. PBS INVOICE BUREAU - BATCH SYSTEMS.
000600 DATE-WRITTEN. 1991-03-15.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    1991-03-15  SJS  0011  INITIAL VERSION, REJECT-LOG UTILITY   CHG0011
001300*    1991-03-15  SJS  0011  LOGS REJECTED-TRANSACTION MESSAGES    CHG0011
001400*    1998-11-13  SJS  0059  Y2K - TIMESTAMP NOW CCYYMMDD, NOT YY  CHG0059 
001500*    2009-02-25  BK   0112  CALLER NAME KEPT OUT OF LOG LINE      CHG0112 
001550*    2011-05-17  PBK  0140  ADDED LINES-WRITTEN COUNT             CHG0140 
001600*    ----------------------------------------------------------
001700*    PURPOSE: APPEND ONE TIMESTAMPED LINE TO THE REJECT LOG.
001800*    CALLED BY TDREGIST WHENEVER A TRANSACTION IS REJECTED, ONCE
001900*    PER FAILING FIELD OR RULE.  NO INTRINSIC DATE FUNCTIONS ARE
002000*    USED - THE TIMESTAMP COMES FROM ACCEPT FROM DATE / TIME.
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300*-----------------------------------------------------------------
002310 CONFIGURATION SECTION.
002320 SPECIAL-NAMES.
002330     C01 IS TOP-OF-FORM.
002400 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002600     SELECT OPTIONAL TDREJLOG ASSIGN TO TDREJLOG
002700         ORGANIZATION IS LINE SEQUENTIAL
002800         FILE STATUS IS FS-TDREJLOG.
002900******************************************************************
003000 DATA DIVISION.
003100*-----------------------------------------------------------------
003200 FILE SECTION.
003300 FD  TDREJLOG.
003400 01  FD-TDREJLOG-POST.
003500     03  FC-CCYYMMDD             PIC X(08).
003600     03  FC-SEP-1                PIC X(01).
003700     03  FC-HHMMSS               PIC X(06).
003800     03  FC-SEP-2                PIC X(01).
003900     03  FC-LOG-TEXT             PIC X(80).
004000     03  FILLER                  PIC X(04).
004100******************************************************************
004200 WORKING-STORAGE SECTION.
004300
004400 01  FS-TDREJLOG                 PIC XX VALUE SPACE.
004500     88  FS-TDREJLOG-OK              VALUE '00'.
004600
004700*    timestamp, built from ACCEPT FROM DATE / TIME, no FUNCTIONs
004800 01  WS-TODAY-6                  PIC 9(06) VALUE ZERO.
004900 01  WS-TODAY-6-G REDEFINES WS-TODAY-6.
005000     05  WS-TODAY-YY              PIC 9(02).
005100     05  WS-TODAY-MM              PIC 9(02).
005200     05  WS-TODAY-DD              PIC 9(02).
005300 01  WS-TODAY-8                  PIC 9(08) VALUE ZERO.
005400 01  WS-TODAY-8-G REDEFINES WS-TODAY-8.
005500     05  WS-TODAY-CC              PIC 9(02).
005600     05  WS-TODAY-YY2             PIC 9(02).
005700     05  WS-TODAY-MM2             PIC 9(02).
005800     05  WS-TODAY-DD2             PIC 9(02).
005900 01  WS-NOW-6                    PIC 9(06) VALUE ZERO.
005910 01  WS-NOW-6-G REDEFINES WS-NOW-6.
005920     05  WS-NOW-HH                PIC 9(02).
005930     05  WS-NOW-MM                PIC 9(02).
005940     05  WS-NOW-SS                PIC 9(02).
005950
005960*    count of lines appended since this run of the caller began
005970 77  WS-LINES-WRITTEN            PIC S9(5) COMP VALUE ZERO.
006000
006100 LINKAGE SECTION.
006200*-----------------------------------------------------------------
006300 01  LC-LOG-TEXT                 PIC X(80).
006400******************************************************************
006500 PROCEDURE DIVISION USING LC-LOG-TEXT.
006600 0000-TD-LOG.
006700
006800     PERFORM A0100-APPEND-MSG THRU A0100-APPEND-MSG-X
006900
007000     EXIT PROGRAM
007100     .
007200
007300******************************************************************
007400 A0100-APPEND-MSG.
007500
007600     ACCEPT WS-TODAY-6 FROM DATE
007700     ACCEPT WS-NOW-6   FROM TIME
007800
007900     IF WS-TODAY-YY < 50
008000         MOVE 20 TO WS-TODAY-CC
008100     ELSE
008200         MOVE 19 TO WS-TODAY-CC
008300     END-IF
008400     MOVE WS-TODAY-YY TO WS-TODAY-YY2
008500     MOVE WS-TODAY-MM TO WS-TODAY-MM2
008600     MOVE WS-TODAY-DD TO WS-TODAY-DD2
008700
008800     OPEN EXTEND TDREJLOG
008900
009000     MOVE WS-TODAY-8         TO FC-CCYYMMDD
009100     MOVE '|'                TO FC-SEP-1
009200     MOVE WS-NOW-6           TO FC-HHMMSS
009300     MOVE '|'                TO FC-SEP-2
009400     MOVE LC-LOG-TEXT        TO FC-LOG-TEXT
009500
009600     WRITE FD-TDREJLOG-POST
009650     ADD 1 TO WS-LINES-WRITTEN
009660
009700
009800     CLOSE TDREJLOG
009900     .
010000 A0100-APPEND-MSG-X. EXIT.
010100******************************************************************
