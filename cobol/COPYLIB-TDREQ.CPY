000100******************************************************************
000200*    COPYLIB-TDREQ.CPY                                           *
000300*    DEPOSIT APPLICATION TRANSACTION RECORD LAYOUT                *
000400*    FILE:  TDREQ  (SEQUENTIAL, ONE TRANSACTION PER RUN)          *
000500******************************************************************
000600*    HISTORY                                                      *
000700*    2015-04-03  PBK  INITIAL LAYOUT - TIME DEPOSIT REGISTRATION  *
000800*    2015-11-19  SJS  WIDENED REQ-CUSTOMER-NAME TO X(100)         *
000900******************************************************************
001000 01  TDREQ-RECORD.
001100     03  TDREQ-ACCT-NUMBER           PIC X(20).
001200     03  TDREQ-ACCT-NUMBER-N REDEFINES TDREQ-ACCT-NUMBER
001300                                     PIC 9(20).
001400     03  TDREQ-CUSTOMER-NAME         PIC X(100).
001500     03  TDREQ-AMOUNT                PIC S9(10)V9(2).
001600     03  TDREQ-INTEREST-RATE         PIC S9(02)V9(2).
001700     03  TDREQ-TERM-DAYS             PIC 9(04).
001800     03  FILLER                      PIC X(02).
001900******************************************************************
