000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tdbatch.
000400 AUTHOR. PETER BOLLGREN.
000500 INSTALLATION. PBS INVOICE BUREAU - BATCH SYSTEMS.
000600 DATE-WRITTEN. 1991-03-04.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    1991-03-04  PBK  0000  INITIAL VERSION - TD REGISTRATION RUN CHG0000
001300*    1991-03-04  PBK  0000  DRIVER, ADAPTED FROM PBS HUVUDMENY    CHG0000
001400*    1991-03-22  PBK  0017  ADDED (20) LISTING RUN CODE           CHG0017
001500*    1991-07-01  BK   0033  TIGHTENED "OGILTIGT" MESSAGE WORDING  CHG0033
001600*    1998-11-02  SJS  0061  Y2K REVIEW - NO DATE FIELDS IN DRIVER CHG0061 
001700*    2004-08-19  PBK  0080  RUN CODE NOW FROM SYSIN, NOT TERMINAL CHG0080 
001800*    2009-02-25  BK   0112  ADDED (99) CLEAN STOP W/ RETURN CODE  CHG0112 
001900*    2011-05-17  PBK  0140  STAMP RUN DATE, COUNT RUN CODES READ  CHG0140 
002000*    ----------------------------------------------------------
002100*    PURPOSE: DRIVE ONE BATCH RUN OF THE TIME DEPOSIT SYSTEM.
002200*    EACH RUN PROCESSES EXACTLY ONE RUN-CODE READ FROM SYSIN:
002300*        10  REGISTER ONE DEPOSIT APPLICATION (CALLS TDREGIST)
002400*        20  LIST ALL BOOKED TIME DEPOSITS     (CALLS TDLIST)
002500*        99  NO-OP, CLEAN STOP
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT TDRUNCD ASSIGN TO TDRUNCD
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS FS-RUNCD.
003800******************************************************************
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 FILE SECTION.
004200 FD  TDRUNCD.
004300 01  TDRUNCD-REC.
004400     05  RC-RUN-CODE             PIC X(02).
004500     05  FILLER                  PIC X(78).
004510 01  TDRUNCD-REC-ALT REDEFINES TDRUNCD-REC.
004520     05  RC-RUN-CODE-N           PIC 9(02).
004530     05  FILLER                  PIC X(78).
004600******************************************************************
004700 WORKING-STORAGE SECTION.
004800
004900*    switches
005000 01  menu-switches.
005100     05  is-exit-application-switch     PIC X(1) VALUE 'N'.
005200         88  is-exit-application                 VALUE 'Y'.
005300
005400 01  FS-RUNCD                    PIC XX VALUE SPACE.
005500     88  FS-RUNCD-OK                 VALUE '00'.
005600     88  FS-RUNCD-EOF                VALUE '10'.
005700
005800*    Various generic variables
005900 01  wc-accept                   PIC X(2)    VALUE SPACE.
005910 77  WS-RUN-CODE-COUNT           PIC S9(5) COMP VALUE ZERO.
005920
005930*    run date, stamped at start-of-job - Y2K windowed CCYYMMDD
005940 01  WS-TODAY-6                  PIC 9(06) VALUE ZERO.
005950 01  WS-TODAY-6-G REDEFINES WS-TODAY-6.
005960     05  WS-TODAY-YY             PIC 9(02).
005970     05  WS-TODAY-MM             PIC 9(02).
005980     05  WS-TODAY-DD             PIC 9(02).
005990 01  WS-TODAY-8                  PIC 9(08) VALUE ZERO.
006000 01  WS-TODAY-8-G REDEFINES WS-TODAY-8.
006010     05  WS-TODAY-CC             PIC 9(02).
006020     05  WS-TODAY-YY2            PIC 9(02).
006030     05  WS-TODAY-MM2            PIC 9(02).
006040     05  WS-TODAY-DD2            PIC 9(02).
006050
006100*    Various constants
006200 01  HEADLINE                    PIC X(78)   VALUE ALL '-'.
006300
006400******************************************************************
006500 PROCEDURE DIVISION.
006600 0000-main.
006700
006800     PERFORM A0100-init
006900     PERFORM B0100-run-one-batch-code UNTIL is-exit-application
007000     PERFORM Z0100-exit-application
007100
007200     GOBACK
007300     .
007400
007500******************************************************************
007600 A0100-init.
007700
007710     ACCEPT WS-TODAY-6 FROM DATE
007720     IF WS-TODAY-YY < 50
007730         MOVE 20 TO WS-TODAY-CC
007740     ELSE
007750         MOVE 19 TO WS-TODAY-CC
007760     END-IF
007770     MOVE WS-TODAY-YY TO WS-TODAY-YY2
007780     MOVE WS-TODAY-MM TO WS-TODAY-MM2
007790     MOVE WS-TODAY-DD TO WS-TODAY-DD2
007800     OPEN INPUT TDRUNCD
007900     IF NOT FS-RUNCD-OK
008000         DISPLAY HEADLINE
008100         DISPLAY 'TDBATCH: KAN INTE OEPPNA TDRUNCD, FS=' FS-RUNCD
008200         SET is-exit-application TO TRUE
008300     END-IF
008400     .
008500
008600******************************************************************
008700 B0100-run-one-batch-code.
008800
008900     READ TDRUNCD
009000         AT END
009100             SET is-exit-application TO TRUE
009200     END-READ
009300
009400     IF NOT is-exit-application
009410         ADD 1 TO WS-RUN-CODE-COUNT
009500         MOVE RC-RUN-CODE TO wc-accept
009600         EVALUATE wc-accept
009700             WHEN '10'
009800                 CALL 'tdregist'
009900             WHEN '20'
010000                 CALL 'tdlist'
010100             WHEN '99'
010200                 SET is-exit-application TO TRUE
010300             WHEN OTHER
010400                 DISPLAY HEADLINE
010500                 DISPLAY 'TDBATCH: OGILTIG KOERKOD - ' wc-accept
010600         END-EVALUATE
010700     END-IF
010800     .
010900
011000******************************************************************
011100 Z0100-exit-application.
011200
011300     IF FS-RUNCD-OK OR FS-RUNCD-EOF
011400         CLOSE TDRUNCD
011500     END-IF
011600
011700     DISPLAY HEADLINE
011710     DISPLAY 'TDBATCH: RUN DATE ......... ' WS-TODAY-8
011720     DISPLAY 'TDBATCH: RUN CODES READ ... ' WS-RUN-CODE-COUNT
011800     DISPLAY 'TDBATCH: KOERNING AVSLUTAD'
011900     .
012000******************************************************************
