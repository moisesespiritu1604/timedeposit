000100******************************************************************
000200*    COPYLIB-TDCTL.CPY                                           *
000300*    ID CONTROL RECORD - NEXT SURROGATE KEY FOR EACH MASTER       *
000400*    FILE:  TDCTL  (SEQUENTIAL, ONE RECORD, REWRITTEN EACH RUN)   *
000500******************************************************************
000600*    HISTORY                                                      *
000700*    2015-04-02  PBK  INITIAL LAYOUT - REPLACES DB SEQUENCE COLS  *
000800*    2016-01-11  BK   ADDED TDCTL-LAST-RUN-DATE FOR AUDIT TRACE   *
000900******************************************************************
001000 01  TDCTL-RECORD.
001100     03  TDCTL-NEXT-CUST-ID          PIC 9(09).
001200     03  TDCTL-NEXT-TD-ID            PIC 9(09).
001300     03  TDCTL-LAST-RUN-DATE         PIC 9(08).
001400     03  TDCTL-LAST-RUN-DATE-G REDEFINES TDCTL-LAST-RUN-DATE.
001500         05  TDCTL-RUN-CC            PIC 9(02).
001600         05  TDCTL-RUN-YY            PIC 9(02).
001700         05  TDCTL-RUN-MM            PIC 9(02).
001800         05  TDCTL-RUN-DD            PIC 9(02).
001900     03  FILLER                      PIC X(20).
002000******************************************************************
