000100******************************************************************
000200*    COPYLIB-TDRLOG.CPY                                          *
000300*    REGISTRATION RUN LOG RECORD - ONE LINE PER TRANSACTION       *
000400*    FILE:  TDRLOG  (SEQUENTIAL, APPEND)                          *
000500******************************************************************
000600*    HISTORY                                                      *
000700*    2009-02-25  BK   INITIAL LAYOUT - AUDIT TRACE OF REGISTER RUN*
000800******************************************************************
000900 01  TDRLOG-RECORD.
001000     03  TDRLOG-RUN-DATE             PIC 9(08).
001100     03  TDRLOG-ACCT-NUMBER          PIC X(20).
001200     03  TDRLOG-TD-ID                PIC 9(09).
001300     03  TDRLOG-RESULT-CODE          PIC 9(02).
001400         88  TDRLOG-RESULT-POSTED        VALUE 00.
001500         88  TDRLOG-RESULT-VALIDATION    VALUE 10.
001600         88  TDRLOG-RESULT-ACCT-CONFLICT VALUE 20.
001700         88  TDRLOG-RESULT-DUPLICATE     VALUE 30.
001800     03  TDRLOG-MESSAGE              PIC X(60).
001900     03  FILLER                      PIC X(10).
002000******************************************************************
