000100******************************************************************
000200*    COPYLIB-TDMAST.CPY                                          *
000300*    TIME DEPOSIT MASTER RECORD LAYOUT                            *
000400*    FILE:  TDMAST  (SEQUENTIAL, NON-UNIQUE KEY = TD-ACCT-NUMBER) *
000500******************************************************************
000600*    HISTORY                                                      *
000700*    1991-03-06  PBK  INITIAL LAYOUT - TIME DEPOSIT REGISTRATION  *
000800*    1991-07-01  BK   ADDED TD-STATUS, WAS IMPLIED ACTIVE ONLY    *
000900*    1998-11-10  SJS  Y2K - DATES WIDENED 6 -> 8 (CCYYMMDD)       *
001000*    2003-02-14  PBK  ADDED TD-MATURITY-DATE-G REDEFINES FOR RPT  *
001100******************************************************************
001200 01  TDMAST-RECORD.
001300     03  TDMAST-TD-ID                PIC 9(09).
001400     03  TDMAST-ACCT-NUMBER          PIC X(20).
001500     03  TDMAST-AMOUNT               PIC S9(10)V9(2).
001600     03  TDMAST-INTEREST-RATE        PIC S9(02)V9(2).
001700     03  TDMAST-TERM-DAYS            PIC 9(04).
001800     03  TDMAST-APPLICATION-DATE     PIC 9(08).
001900     03  TDMAST-APPLICATION-DATE-G REDEFINES
002000             TDMAST-APPLICATION-DATE.
002100         05  TDMAST-APPL-CC          PIC 9(02).
002200         05  TDMAST-APPL-YY          PIC 9(02).
002300         05  TDMAST-APPL-MM          PIC 9(02).
002400         05  TDMAST-APPL-DD          PIC 9(02).
002500     03  TDMAST-MATURITY-DATE        PIC 9(08).
002600     03  TDMAST-MATURITY-DATE-G REDEFINES
002700             TDMAST-MATURITY-DATE.
002800         05  TDMAST-MAT-CC           PIC 9(02).
002900         05  TDMAST-MAT-YY           PIC 9(02).
003000         05  TDMAST-MAT-MM           PIC 9(02).
003100         05  TDMAST-MAT-DD           PIC 9(02).
003200     03  TDMAST-INTEREST-EARNED      PIC S9(10)V9(2).
003300     03  TDMAST-STATUS               PIC X(10).
003400     03  FILLER                      PIC X(10).
003500******************************************************************
