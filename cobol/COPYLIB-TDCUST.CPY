000100******************************************************************
000200*    COPYLIB-TDCUST.CPY                                          *
000300*    CUSTOMER MASTER RECORD LAYOUT                                *
000400*    FILE:  CUSTMAS  (INDEXED, KEY = CUST-ACCT-NUMBER)            *
000500******************************************************************
000600*    HISTORY                                                      *
000700*    1991-03-06  PBK  INITIAL LAYOUT - TIME DEPOSIT REGISTRATION  *
000800*    1999-01-08  PBK  Y2K - NO DATE FIELDS ON THIS RECORD, N/A    *
000900*    2015-11-19  SJS  WIDENED CUST-NAME TO X(100) PER REQ 1147    *
001000******************************************************************
001100 01  TDCUST-RECORD.
001200     03  TDCUST-CUST-ID              PIC 9(09).
001300     03  TDCUST-ACCT-NUMBER          PIC X(20).
001400     03  TDCUST-ACCT-NUMBER-N REDEFINES TDCUST-ACCT-NUMBER
001500                                     PIC 9(20).
001600     03  TDCUST-NAME                 PIC X(100).
001700     03  FILLER                      PIC X(01).
001800******************************************************************
