000100*
000200*  Working storage data structure for the field-validation
000300*  routine used by TDREGIST.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY COPYLIB-TD0900-error-wkstg.' in WS.
000700*
000800*  1998-12-03  PBK  Y2K REVIEW - NO DATE FIELDS HERE, N/A
000900*
001000 01  wc-log-text                 PIC X(80)     VALUE SPACE.
001100 01  w9-edit-count               PIC S9(4) COMP VALUE ZERO.
001200 01  wr-validation-trace.
001300     05  wr-program-trace-message.
001400         10  FILLER              PIC X(8)  VALUE 'PARAGRF:'.
001500         10  wc-msg-para         PIC X(30) VALUE SPACE.
001600         10  FILLER              PIC X(1)  VALUE '|'.
001700         10  wc-msg-srcfile      PIC X(20) VALUE SPACE.
001800     05  edit-failure-table.
001900         10  edit-failure-entry  OCCURS 5 TIMES
002000                                 INDEXED BY edit-index.
002100             15  edit-field-name PIC X(20) VALUE SPACE.
002200             15  edit-message    PIC X(60) VALUE SPACE.
002300     05  edit-failure-count      PIC S9(4) COMP VALUE ZERO.
002400
