000100******************************************************************
000200*    COPYLIB-TDRPT.CPY                                           *
000300*    TIME DEPOSIT LISTING REPORT LINE LAYOUT                      *
000400*    FILE:  TDRPT  (LINE SEQUENTIAL PRINT FILE)                   *
000500******************************************************************
000600*    HISTORY                                                      *
000700*    1991-03-22  BK   INITIAL LAYOUT - TIME DEPOSIT LISTING       *
000800*    1999-02-02  SJS  Y2K - DATE COLUMNS NOW CCYY-MM-DD (WAS YY)  *
000900******************************************************************
001000 01  TDRPT-LINE.
001100     03  TDRPT-ACCT-NUMBER           PIC X(20).
001200     03  FILLER                      PIC X(01)    VALUE SPACE.
001300     03  TDRPT-CUSTOMER-NAME         PIC X(100).
001400     03  FILLER                      PIC X(01)    VALUE SPACE.
001500     03  TDRPT-AMOUNT                PIC -(10)9.99.
001600     03  FILLER                      PIC X(01)    VALUE SPACE.
001700     03  TDRPT-INTEREST-RATE         PIC -(02)9.99.
001800     03  FILLER                      PIC X(01)    VALUE SPACE.
001900     03  TDRPT-TERM-DAYS             PIC 9(04).
002000     03  FILLER                      PIC X(01)    VALUE SPACE.
002100     03  TDRPT-APPLICATION-DATE      PIC X(10).
002200     03  FILLER                      PIC X(01)    VALUE SPACE.
002300     03  TDRPT-MATURITY-DATE         PIC X(10).
002400     03  FILLER                      PIC X(01)    VALUE SPACE.
002500     03  TDRPT-INTEREST-EARNED       PIC -(10)9.99.
002600     03  FILLER                      PIC X(01)    VALUE SPACE.
002700     03  TDRPT-STATUS                PIC X(10).
002800     03  FILLER                      PIC X(10)    VALUE SPACE.
002900******************************************************************
